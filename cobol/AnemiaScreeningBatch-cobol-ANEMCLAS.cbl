000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ANEMCLAS.
000400 AUTHOR. R. OKAFOR.
000500 INSTALLATION. STATE DEPT OF HEALTH - DP CENTER.
000600 DATE-WRITTEN. 05/02/86.
000700 DATE-COMPILED. 05/02/86.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    RULE-ENGINE SUBPROGRAM - CLASSIFIES ONE HEMOGLOBIN READING
001200*    INTO AN ANEMIA CATEGORY PER THE WHO CUT-POINTS.  PREGNANT
001300*    WOMEN USE A SEPARATE, LESS SEVERE THRESHOLD TABLE THAN ALL
001400*    OTHER BENEFICIARY TYPES.  CALLED ONCE PER RECORD FROM THE
001500*    MAIN SCREENING BATCH, SCRNFLTR.
001600******************************************************************
001700*    CHANGE LOG
001800*    ----------------------------------------------------------
001900*    DATE      INIT  TICKET    DESCRIPTION
002000*    --------  ----  --------  ------------------------------
002100*    05/02/86  RCO   DP-0415   ORIGINAL CODING - CUT FROM
002200*                              CLCLBCST SHELL, TWO IF-LADDERS.
002300*    09/02/87  RCO   DP-0477   CONVERTED THE TWO IF-LADDERS TO
002400*                              SEARCHED THRESHOLD TABLES PER
002500*                              DEPT. STANDARDS REVIEW.
002600*    02/14/89  LKT   DP-0691   FIXED BOUNDARY BUG - 11.0 WAS
002700*                              FALLING INTO MILD INSTEAD OF
002800*                              NORMAL (TABLE SEARCH ORDER).
002900*    04/03/90  LKT   DP-0733   HGB VALUES NOW COMPARED SCALED
003000*                              BY 10 (INTEGER) TO AVOID V9
003100*                              ROUNDING SURPRISES ON COMPARE.
003200*    06/30/91  LKT   DP-0811   "PREGNANT" SUBSTRING TEST MADE
003300*                              CASE-INSENSITIVE - CALLER MAY
003400*                              PASS A MIXED-CASE NAME.
003500*    11/19/93  DMF   DP-0956   AGE AND GENDER CONFIRMED NOT
003600*                              USED BY THE SIMPLIFIED RULES -
003700*                              NOT PASSED TO THIS SUBPROGRAM.
003800*    01/05/99  DMF   Y2K-0041  Y2K REVIEW - NO DATE FIELDS IN
003900*                              THIS SUBPROGRAM.  NO CHANGE.
004000*    08/22/01  PJS   DP-1204   CODE REVIEW - NO FUNCTIONAL
004100*                              CHANGE, COMMENTS TIDIED.
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     CLASS VALID-HGB-DIGIT IS "0" THRU "9".
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 WORKING-STORAGE SECTION.
005400 01  WS-MISC-FIELDS.
005500     05  WS-TAB-IDX                  PIC 9(02) COMP.
005600     05  WS-SCALED-HGB               PIC S9(04) COMP.
005700     05  WS-PREGNANT-SW              PIC X(01) VALUE "N".
005800         88  WS-IS-PREGNANT          VALUE "Y".
005900     05  WS-UPPER-NAME                PIC X(40).
006000     05  FILLER                      PIC X(03).
006100
006200******************************************************************
006300*    PREGNANT-WOMEN THRESHOLD TABLE (WHO).  MIN-HGB IS THE
006400*    READING SCALED BY 10, SEARCHED HIGH-TO-LOW SO THE FIRST
006500*    ROW THE READING MEETS OR EXCEEDS WINS - THIS PUTS BOUNDARY
006600*    VALUES IN THE LESS-SEVERE BAND AS REQUIRED.
006700******************************************************************
006800 01  WS-PREGNANT-THRESHOLD-LIT.
006900     05  FILLER  PIC X(14) VALUE "0110NORMAL    ".
007000     05  FILLER  PIC X(14) VALUE "0100MILD      ".
007100     05  FILLER  PIC X(14) VALUE "0070MODERATE  ".
007200     05  FILLER  PIC X(14) VALUE "0000SEVERE    ".
007300
007400 01  WS-PREGNANT-THRESHOLD-TAB
007500                REDEFINES WS-PREGNANT-THRESHOLD-LIT.
007600     05  WS-PREG-ENTRY OCCURS 4 TIMES
007700                       INDEXED BY WS-PREG-IDX.
007800         10  WS-PREG-MIN-HGB          PIC 9(04).
007900         10  WS-PREG-CATEGORY         PIC X(10).
008000
008100******************************************************************
008200*    ALL OTHER BENEFICIARY TYPES - SIMPLIFIED TWO-BAND RULE.
008300******************************************************************
008400 01  WS-GENERAL-THRESHOLD-LIT.
008500     05  FILLER  PIC X(14) VALUE "0110NORMAL    ".
008600     05  FILLER  PIC X(14) VALUE "0000MILD      ".
008700
008800 01  WS-GENERAL-THRESHOLD-TAB
008900                REDEFINES WS-GENERAL-THRESHOLD-LIT.
009000     05  WS-GEN-ENTRY OCCURS 2 TIMES
009100                      INDEXED BY WS-GEN-IDX.
009200         10  WS-GEN-MIN-HGB           PIC 9(04).
009300         10  WS-GEN-CATEGORY          PIC X(10).
009400
009500 LINKAGE SECTION.
009600 01  LK-ANEM-CLASS-REC.
009700     05  LK-HGB-VALUE                PIC S9(02)V9.
009800     05  LK-HGB-VALUE-X REDEFINES
009900         LK-HGB-VALUE                PIC X(03).
010000     05  LK-VALID-FLAG               PIC X(01).
010100         88  LK-READING-VALID        VALUE "Y".
010200         88  LK-READING-INVALID      VALUE "N".
010300     05  LK-BENEFICIARY-NAME         PIC X(40).
010400     05  LK-ANEMIA-CATEGORY          PIC X(10).
010500     05  LK-CATEGORY-GROUPS REDEFINES
010600         LK-ANEMIA-CATEGORY.
010700         10  LK-CATEGORY-FIRST-CHAR   PIC X(01).
010800         10  FILLER                   PIC X(09).
010900
011000 01  LK-RETURN-CD                    PIC S9(04) COMP.
011100
011200 PROCEDURE DIVISION USING LK-ANEM-CLASS-REC, LK-RETURN-CD.
011300
011400 000-HOUSEKEEPING.
011500     MOVE SPACES TO LK-ANEMIA-CATEGORY.
011600     MOVE "N" TO WS-PREGNANT-SW.
011700     MOVE ZERO TO LK-RETURN-CD.
011800     MOVE LK-BENEFICIARY-NAME TO WS-UPPER-NAME.
011900     INSPECT WS-UPPER-NAME CONVERTING
012000         "abcdefghijklmnopqrstuvwxyz"
012100         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012200
012300 100-CHECK-VALIDITY.
012400     IF LK-READING-INVALID
012500         MOVE "INCOMPLETE" TO LK-ANEMIA-CATEGORY
012600         GO TO 999-RETURN-TO-CALLER.
012700
012800 200-SCAN-FOR-PREGNANT.
012900     PERFORM 250-SEARCH-NAME-SEGMENT THRU 250-EXIT
013000             VARYING WS-TAB-IDX FROM 1 BY 1
013100             UNTIL WS-TAB-IDX > 33
013200                OR WS-IS-PREGNANT.
013300
013400 300-CLASSIFY-READING.
013500     COMPUTE WS-SCALED-HGB = LK-HGB-VALUE * 10.
013600
013700     IF WS-IS-PREGNANT
013800         PERFORM 400-SEARCH-PREGNANT-TABLE THRU 400-EXIT
013900     ELSE
014000         PERFORM 500-SEARCH-GENERAL-TABLE THRU 500-EXIT.
014100
014200     GO TO 999-RETURN-TO-CALLER.
014300
014400******************************************************************
014500*    250-SEARCH-NAME-SEGMENT CHECKS ONE 8-BYTE SLICE OF THE
014600*    UPPERCASED WORKING COPY OF THE BENEFICIARY NAME FOR THE
014700*    WORD "PREGNANT".  THE NAME IS UPPERCASED ONCE, IN
014800*    000-HOUSEKEEPING, SO THE TEST ITSELF STAYS CASE-SENSITIVE
014900*    AND CHEAP - PER THE DP-0811 CHANGE.
015000******************************************************************
015100 250-SEARCH-NAME-SEGMENT.
015200     IF WS-UPPER-NAME (WS-TAB-IDX:8) = "PREGNANT"                 063091LK
015300         MOVE "Y" TO WS-PREGNANT-SW.
015400
015500 250-EXIT.
015600     EXIT.
015700
015800 400-SEARCH-PREGNANT-TABLE.
015900     SET WS-PREG-IDX TO 1.
016000     SEARCH WS-PREG-ENTRY VARYING WS-PREG-IDX
016100         AT END
016200             MOVE "SEVERE" TO LK-ANEMIA-CATEGORY
016300         WHEN WS-SCALED-HGB NOT LESS THAN                         021489LK
016400                            WS-PREG-MIN-HGB(WS-PREG-IDX)
016500             MOVE WS-PREG-CATEGORY(WS-PREG-IDX)
016600                            TO LK-ANEMIA-CATEGORY
016700     END-SEARCH.
016800
016900 400-EXIT.
017000     EXIT.
017100
017200 500-SEARCH-GENERAL-TABLE.
017300     SET WS-GEN-IDX TO 1.
017400     SEARCH WS-GEN-ENTRY VARYING WS-GEN-IDX
017500         AT END
017600             MOVE "MILD" TO LK-ANEMIA-CATEGORY
017700         WHEN WS-SCALED-HGB NOT LESS THAN
017800                            WS-GEN-MIN-HGB(WS-GEN-IDX)
017900             MOVE WS-GEN-CATEGORY(WS-GEN-IDX)
018000                            TO LK-ANEMIA-CATEGORY
018100     END-SEARCH.
018200
018300 500-EXIT.
018400     EXIT.
018500
018600 999-RETURN-TO-CALLER.
018700     MOVE ZERO TO LK-RETURN-CD.
018800     GOBACK.
