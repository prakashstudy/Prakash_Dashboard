000100******************************************************************
000200*    COPYBOOK ABNDREC
000300*    COMMON ABEND / DIAGNOSTIC DUMP-LINE LAYOUT.  ANY STEP THAT
000400*    WRITES TO SYSOUT ON AN ABNORMAL CONDITION MOVES ITS REASON,
000500*    THE PARAGRAPH IT FAILED IN, AND THE EXPECTED/ACTUAL VALUES
000600*    INTO THIS AREA BEFORE THE WRITE.  130 BYTES TO MATCH
000700*    SYSOUT-REC IN SCRNFLTR.
000800******************************************************************
000900 01  ABEND-REC.
001000     05  PARA-NAME                   PIC X(32).
001100     05  ABEND-REASON                PIC X(50).
001200     05  EXPECTED-VAL                PIC X(20).
001300     05  ACTUAL-VAL                  PIC X(20).
001400     05  FILLER                      PIC X(08).
001500
001600 01  ABEND-FORCE-FIELDS.
001700     05  ZERO-VAL                    PIC S9(01) COMP-3 VALUE 0.
001800     05  ONE-VAL                     PIC S9(01) COMP-3 VALUE 1.
