000100******************************************************************
000200*    COPYBOOK SCRNREC
000300*    ONE BENEFICIARY HEMOGLOBIN SCREENING READING, AS KEYED BY
000400*    THE FIELD WORKER SCREENING TEAMS AND PASSED TO THE MONTHLY
000500*    ANEMIA SCREENING BATCH.  NO KEY - RECORDS ARE PROCESSED IN
000600*    ARRIVAL ORDER.  FIXED 22-BYTE LAYOUT.
000700******************************************************************
000800 01  SCRN-INPUT-REC.
000900     05  SCRN-RECORD-ID              PIC X(10).
001000     05  SCRN-BENEFICIARY-CODE       PIC 9(02).
001100     05  SCRN-BENEFICIARY-CODE-X     REDEFINES
001200         SCRN-BENEFICIARY-CODE       PIC X(02).
001300     05  SCRN-HGB-READING            PIC X(06).
001400     05  SCRN-AGE                    PIC 9(03).
001500     05  SCRN-GENDER                 PIC X(01).
001600         88  SCRN-GENDER-MALE        VALUE "M".
001700         88  SCRN-GENDER-FEMALE      VALUE "F".
