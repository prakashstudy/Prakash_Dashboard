000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SCRNFLTR.
000300 AUTHOR. R. OKAFOR.
000400 INSTALLATION. STATE DEPT OF HEALTH - DP CENTER.
000500 DATE-WRITTEN. 04/11/86.
000600 DATE-COMPILED. 04/11/86.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE MONTHLY ANEMIA SCREENING BATCH.
001300*          IT READS FIELD-WORKER HEMOGLOBIN SCREENING READINGS,
001400*          DECODES THE BENEFICIARY TYPE, PARSES AND CLASSIFIES
001500*          THE HEMOGLOBIN READING PER WHO CUT-POINTS, AND WRITES
001600*          AN ENRICHED RECORD FOR EVERY INPUT RECORD.
001700*
001800*          IT THEN APPLIES AN OPTIONAL BENEFICIARY-TYPE FILTER
001900*          AND AN OPTIONAL ANEMIA-CATEGORY FILTER (READ FROM A
002000*          ONE-CARD CONTROL FILE), TABULATES THE SURVIVING
002100*          RECORDS BY CATEGORY, AND PRINTS A SUMMARY REPORT WITH
002200*          A DATA-CONSISTENCY CHECK ON THE FILTERED SET.
002300*
002400******************************************************************
002500
002600         FILTER CONTROL CARD    -   DDS0002.FLTRPARM
002700
002800         INPUT FILE              -   DDS0002.SCRNIN
002900
003000         OUTPUT FILE PRODUCED    -   DDS0002.SCRNOUT
003100
003200         SUMMARY REPORT          -   DDS0002.SCRNRPT
003300
003400         DUMP FILE               -   SYSOUT
003500
003600******************************************************************
003700*    CHANGE LOG
003800*    ----------------------------------------------------------
003900*    DATE      INIT  TICKET    DESCRIPTION
004000*    --------  ----  --------  ------------------------------
004100*    04/11/86  RCO   DP-0412   ORIGINAL CODING - CUT FROM
004200*                              DALYEDIT SHELL.  NO VSAM MASTER,
004300*                              NO DB2 LOOKUPS NEEDED HERE.
004400*    09/02/87  RCO   DP-0477   ADDED THE ANEMCLAS/BENDECD CALLS
004500*                              AND THE FILTER-PARM CONTROL FILE.
004600*    02/14/89  LKT   DP-0692   CATEGORY TOTALS NOW ACCUMULATED
004700*                              BY TABLE LOOKUP INSTEAD OF A FIVE-
004800*                              WAY IF, PER DEPT STANDARDS REVIEW.
004900*    04/03/90  LKT   DP-0734   ADDED THE CONSISTENCY-CHECK LOGIC
005000*                              REQUESTED BY THE PROGRAM OFFICE.
005100*    06/30/91  LKT   DP-0812   FILTER COMPARES NOW UPPERCASE AND
005200*                              IGNORE TRAILING BLANKS PER MEMO.
005300*    11/19/93  DMF   DP-0957   CONVERTED REPORT LINE LAYOUTS TO
005400*                              REDEFINES OF ONE 80-BYTE AREA.
005500*    01/05/99  DMF   Y2K-0041  Y2K REVIEW - WS-DATE USED FOR
005600*                              DISPLAY ONLY, NOT STORED OR
005700*                              COMPARED.  NO CHANGE REQUIRED.
005800*    08/22/01  PJS   DP-1205   CODE REVIEW - NO FUNCTIONAL
005900*                              CHANGE, COMMENTS TIDIED.
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-390.
006400 OBJECT-COMPUTER. IBM-390.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     CLASS VALID-HGB-DIGIT IS "0" THRU "9".
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT SYSOUT
007200     ASSIGN TO UT-S-SYSOUT
007300       ORGANIZATION IS SEQUENTIAL.
007400
007500     SELECT SCRN-INPUT-FILE
007600     ASSIGN TO UT-S-SCRNIN
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS INFCODE.
007900
008000     SELECT SCRN-OUTPUT-FILE
008100     ASSIGN TO UT-S-SCRNOUT
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS OUTFCODE.
008400
008500     SELECT SUMMARY-RPT-FILE
008600     ASSIGN TO UT-S-SCRNRPT
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS RPTFCODE.
008900
009000     SELECT FILTER-PARM-FILE
009100     ASSIGN TO UT-S-FLTRPARM
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS PRMFCODE.
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700 FD  SYSOUT
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 130 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS SYSOUT-REC.
010300 01  SYSOUT-REC  PIC X(130).
010400
010500****** ONE RECORD PER BENEFICIARY HEMOGLOBIN READING, AS KEYED
010600****** BY THE FIELD SCREENING TEAMS.  ARRIVAL ORDER - NO KEY.
010700 FD  SCRN-INPUT-FILE
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 22 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS SCRN-INPUT-REC-DATA.
011300 01  SCRN-INPUT-REC-DATA            PIC X(22).
011400
011500****** ONE RECORD PER INPUT RECORD - BENEFICIARY NAME DECODED,
011600****** HGB READING PARSED AND CLASSIFIED.  WRITTEN FOR EVERY
011700****** INPUT RECORD REGARDLESS OF FILTER DISPOSITION.
011800 FD  SCRN-OUTPUT-FILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 75 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS SCRN-OUTPUT-REC-DATA.
012400 01  SCRN-OUTPUT-REC-DATA           PIC X(75).
012500
012600 FD  SUMMARY-RPT-FILE
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 80 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS SUMMARY-RPT-REC-DATA.
013200 01  SUMMARY-RPT-REC-DATA           PIC X(80).
013300
013400****** ONE-CARD CONTROL FILE, SUPPLIED BY THE PROGRAM OFFICE
013500****** EACH RUN.  BLANK FILTER MEANS "NO FILTERING" AT THAT
013600****** STAGE - SEE DP-0412 REMARKS.
013700 FD  FILTER-PARM-FILE
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 60 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS FLTR-PARM-REC-DATA.
014300 01  FLTR-PARM-REC-DATA             PIC X(60).
014400
014500 WORKING-STORAGE SECTION.
014600
014700 01  FILE-STATUS-CODES.
014800     05  INFCODE                 PIC X(02).
014900         88  INPUT-FILE-OK       VALUE SPACES.
015000     05  OUTFCODE                PIC X(02).
015100         88  OUTPUT-FILE-OK      VALUE SPACES.
015200     05  RPTFCODE                PIC X(02).
015300         88  RPT-FILE-OK         VALUE SPACES.
015400     05  PRMFCODE                PIC X(02).
015500         88  PARM-FILE-OK        VALUE SPACES.
015600
015700 COPY SCRNREC.
015800
015900 COPY SCRNOUT.
016000
016100****** FILTER CONTROL CARD LAYOUT.  PARM-BENEFICIARY-FILTER
016200****** COMPARES AGAINST THE DECODED NAME, PARM-ANEMIA-FILTER
016300****** AGAINST THE ASSIGNED CATEGORY - BOTH BLANK-FOR-NO-FILTER.
016400 01  WS-FILTER-PARM-REC.
016500     05  PARM-BENEFICIARY-FILTER    PIC X(40).
016600     05  PARM-ANEMIA-FILTER         PIC X(10).
016700     05  FILLER                     PIC X(10).
016800
016900****** WORKING COPIES OF THE FILTER VALUES, UPPERCASED AND WITH
017000****** TRAILING BLANKS IGNORED BY STRAIGHT PIC X COMPARE (COBOL
017100****** PADS THE SHORTER OPERAND WITH SPACES).
017200 01  WS-FILTER-WORK-FIELDS.
017300     05  WS-BENF-FILTER-UC          PIC X(40).
017400     05  WS-ANEM-FILTER-UC          PIC X(10).
017500     05  WS-DECODED-NAME-UC         PIC X(40).
017600     05  WS-CATEGORY-UC             PIC X(10).
017700     05  FILLER                     PIC X(04).
017800
017900****** HGB-READING TEXT PARSE WORK AREA.  "10.5" SPLITS ON THE
018000****** DECIMAL POINT INTO A 1-3 DIGIT WHOLE PART AND A 1-DIGIT
018100****** FRACTION PART; BLANK OR NON-NUMERIC TEXT IS INVALID.
018200 01  WS-HGB-PARSE-FIELDS.
018300     05  WS-HGB-TEXT                PIC X(06).
018400     05  WS-HGB-INT-TEXT            PIC X(03).
018500     05  WS-HGB-DEC-TEXT            PIC X(03).
018600     05  WS-HGB-INT-NUM             PIC 9(03).
018700     05  WS-HGB-DEC-NUM             PIC 9(01).
018800     05  WS-HGB-VALID-SW            PIC X(01) VALUE "Y".
018900         88  WS-HGB-VALID           VALUE "Y".
019000         88  WS-HGB-INVALID         VALUE "N".
019100     05  FILLER                     PIC X(02).
019200
019300****** CALL PARAMETER AREAS FOR THE TWO RULE-ENGINE SUBPROGRAMS.
019400 01  WS-BENDECD-PARM-AREA.
019500     05  WS-BENDECD-CODE            PIC X(02).
019600     05  WS-BENDECD-NAME            PIC X(40).
019700
019800 01  WS-ANEMCLAS-PARM-AREA.
019900     05  WS-ANEMCLAS-HGB-VALUE      PIC S9(02)V9.
020000     05  WS-ANEMCLAS-VALID-FLAG     PIC X(01).
020100     05  WS-ANEMCLAS-BENF-NAME      PIC X(40).
020200     05  WS-ANEMCLAS-CATEGORY       PIC X(10).
020300
020400 01  WS-SUBPROGRAM-RETURN-CD        PIC S9(04) COMP VALUE 0.
020500
020600******************************************************************
020700*    CATEGORY-NAME TABLE - THE FIVE ANEMIA CATEGORIES, LOADED AS
020800*    ONE LITERAL BLOCK AND REDEFINED AS AN OCCURS TABLE FOR THE
020900*    SEARCH IN 460-TABULATE-CATEGORY.  COUNTS ARE KEPT IN THE
021000*    SEPARATE BINARY TABLE BELOW, IN THE SAME ROW ORDER, SINCE A
021100*    COMP FIELD CANNOT SHARE BYTES WITH A DISPLAY LITERAL.
021200******************************************************************
021300 01  WS-CATEGORY-NAME-LIT.
021400     05  FILLER  PIC X(10) VALUE "NORMAL    ".
021500     05  FILLER  PIC X(10) VALUE "MILD      ".
021600     05  FILLER  PIC X(10) VALUE "MODERATE  ".
021700     05  FILLER  PIC X(10) VALUE "SEVERE    ".
021800     05  FILLER  PIC X(10) VALUE "INCOMPLETE".
021900
022000 01  WS-CATEGORY-NAME-TAB REDEFINES WS-CATEGORY-NAME-LIT.
022100     05  WS-CAT-NAME-TAB             PIC X(10) OCCURS 5 TIMES
022200                                      INDEXED BY WS-CAT-IDX.
022300
022400 01  WS-CATEGORY-COUNTS.
022500     05  WS-CAT-COUNT-TAB            PIC 9(06) COMP OCCURS 5 TIMES.
022600     05  FILLER                      PIC X(04).
022700
022800 01  WS-DISTINCT-CAT-SEEN-SW         PIC X(05) VALUE SPACES.
022900
023000****** REPORT LINE FAMILY - ONE 80-BYTE PRINT AREA, REDEFINED
023100****** FOUR WAYS DEPENDING ON WHICH LINE IS BEING BUILT.
023200 01  WS-RPT-LINE                     PIC X(80).
023300
023400 01  WS-RPT-TITLE-LINE REDEFINES WS-RPT-LINE.
023500     05  RPT-TITLE-TEXT              PIC X(30)
023600             VALUE "ANEMIA SCREENING SUMMARY".
023700     05  FILLER                      PIC X(50).
023800
023900 01  WS-RPT-COUNT-LINE REDEFINES WS-RPT-LINE.
024000     05  RPT-COUNT-LABEL             PIC X(30).
024100     05  RPT-COUNT-VALUE             PIC ZZZ9.
024200     05  FILLER                      PIC X(46).
024300
024400 01  WS-RPT-CATEGORY-LINE REDEFINES WS-RPT-LINE.
024500     05  FILLER                      PIC X(02).
024600     05  RPT-CAT-LABEL               PIC X(28).
024700     05  RPT-CAT-VALUE               PIC ZZZ9.
024800     05  FILLER                      PIC X(46).
024900
025000 01  WS-RPT-CONSISTENCY-LINE REDEFINES WS-RPT-LINE.
025100     05  RPT-CONSIST-LABEL           PIC X(13)
025200             VALUE "CONSISTENCY: ".
025300     05  RPT-CONSIST-MSG             PIC X(30).
025400     05  FILLER                      PIC X(37).
025500
025600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
025700     05  RECORDS-READ                PIC 9(07) COMP.
025800     05  RECORDS-AFTER-BENF-FILTER   PIC 9(07) COMP.
025900     05  RECORDS-AFTER-ANEM-FILTER   PIC 9(07) COMP.
026000     05  WS-DISTINCT-CAT-COUNT       PIC 9(01) COMP.
026100
026200 01  FLAGS-AND-SWITCHES.
026300     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
026400         88  NO-MORE-DATA            VALUE "N".
026500     05  PASSED-BENF-FILTER-SW       PIC X(01) VALUE "N".
026600         88  PASSED-BENF-FILTER      VALUE "Y".
026700     05  PASSED-ANEM-FILTER-SW       PIC X(01) VALUE "N".
026800         88  PASSED-ANEM-FILTER      VALUE "Y".
026900
027000 77  WS-DATE                         PIC 9(06).
027100
027200 COPY ABNDREC.
027300
027400 PROCEDURE DIVISION.
027500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027600     PERFORM 100-MAINLINE THRU 100-EXIT
027700             UNTIL NO-MORE-DATA.
027800     PERFORM 999-CLEANUP THRU 999-EXIT.
027900     MOVE +0 TO RETURN-CODE.
028000     GOBACK.
028100
028200 000-HOUSEKEEPING.
028300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028400     DISPLAY "******** BEGIN JOB SCRNFLTR ********".
028500     ACCEPT WS-DATE FROM DATE.
028600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
028700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
028800     PERFORM 200-READ-FILTER-PARMS THRU 200-EXIT.
028900     PERFORM 900-READ-SCRN-INPUT THRU 900-EXIT.
029000     IF NO-MORE-DATA
029100         MOVE "EMPTY SCREENING INPUT FILE" TO ABEND-REASON
029200         GO TO 1000-ABEND-RTN.
029300 000-EXIT.
029400     EXIT.
029500
029600******************************************************************
029700*    200-READ-FILTER-PARMS READS THE ONE-CARD CONTROL FILE AND
029800*    BUILDS THE UPPERCASED FILTER VALUES.  A MISSING OR EMPTY
029900*    PARM FILE MEANS "NO FILTERING AT ANY STAGE" - NOT AN ABEND.
030000******************************************************************
030100 200-READ-FILTER-PARMS.
030200     MOVE "200-READ-FILTER-PARMS" TO PARA-NAME.
030300     MOVE SPACES TO WS-FILTER-PARM-REC.
030400     READ FILTER-PARM-FILE INTO WS-FILTER-PARM-REC
030500         AT END
030600             MOVE SPACES TO WS-FILTER-PARM-REC
030700     END-READ.
030800     MOVE PARM-BENEFICIARY-FILTER TO WS-BENF-FILTER-UC.
030900     MOVE PARM-ANEMIA-FILTER TO WS-ANEM-FILTER-UC.
031000     INSPECT WS-BENF-FILTER-UC CONVERTING
031100         "abcdefghijklmnopqrstuvwxyz"
031200         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
031300     INSPECT WS-ANEM-FILTER-UC CONVERTING
031400         "abcdefghijklmnopqrstuvwxyz"
031500         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
031600 200-EXIT.
031700     EXIT.
031800
031900 100-MAINLINE.
032000     MOVE "100-MAINLINE" TO PARA-NAME.
032100     ADD +1 TO RECORDS-READ.
032200     PERFORM 300-DECODE-AND-PARSE THRU 300-EXIT.
032300     PERFORM 350-CLASSIFY-RECORD THRU 350-EXIT.
032400     PERFORM 400-WRITE-OUTPUT THRU 400-EXIT.
032500     PERFORM 450-APPLY-FILTERS THRU 450-EXIT.
032600     PERFORM 900-READ-SCRN-INPUT THRU 900-EXIT.
032700 100-EXIT.
032800     EXIT.
032900
033000******************************************************************
033100*    300-DECODE-AND-PARSE CALLS BENDECD FOR THE BENEFICIARY NAME
033200*    AND SPLITS THE HGB-READING TEXT INTO ITS WHOLE AND FRACTION
033300*    PARTS.  A BLANK OR NON-NUMERIC READING IS LEFT INVALID.
033400******************************************************************
033500 300-DECODE-AND-PARSE.
033600     MOVE "300-DECODE-AND-PARSE" TO PARA-NAME.
033700     MOVE CORRESPONDING SCRN-INPUT-REC TO WS-SCRN-OUTPUT-REC.
033800     MOVE SCRN-BENEFICIARY-CODE-X TO WS-BENDECD-CODE.
033900     CALL "BENDECD" USING WS-BENDECD-CODE, WS-BENDECD-NAME.
034000     MOVE WS-BENDECD-NAME TO SCRN-BENEFICIARY-NAME.
034100
034200     MOVE "Y" TO WS-HGB-VALID-SW.
034300     MOVE SCRN-HGB-READING OF SCRN-INPUT-REC TO WS-HGB-TEXT.
034400     IF WS-HGB-TEXT = SPACES
034500         MOVE "N" TO WS-HGB-VALID-SW
034600         GO TO 300-EXIT.
034700
034800     MOVE SPACES TO WS-HGB-INT-TEXT, WS-HGB-DEC-TEXT.
034900     UNSTRING WS-HGB-TEXT DELIMITED BY "."
035000         INTO WS-HGB-INT-TEXT, WS-HGB-DEC-TEXT
035100     END-UNSTRING.
035200
035300     IF WS-HGB-INT-TEXT IS NOT NUMERIC
035400     OR WS-HGB-DEC-TEXT (1:1) IS NOT NUMERIC
035500         MOVE "N" TO WS-HGB-VALID-SW
035600         GO TO 300-EXIT.
035700
035800     MOVE WS-HGB-INT-TEXT TO WS-HGB-INT-NUM.
035900     MOVE WS-HGB-DEC-TEXT (1:1) TO WS-HGB-DEC-NUM.
036000
036100 300-EXIT.
036200     EXIT.
036300
036400******************************************************************
036500*    350-CLASSIFY-RECORD BUILDS THE NUMERIC HGB-VALUE (ZERO WHEN
036600*    INVALID) AND CALLS ANEMCLAS FOR THE ANEMIA CATEGORY.
036700******************************************************************
036800 350-CLASSIFY-RECORD.
036900     MOVE "350-CLASSIFY-RECORD" TO PARA-NAME.
037000     IF WS-HGB-VALID
037100         COMPUTE SCRN-HGB-VALUE =
037200                 WS-HGB-INT-NUM + (WS-HGB-DEC-NUM / 10)
037300         MOVE "Y" TO WS-ANEMCLAS-VALID-FLAG
037400     ELSE
037500         MOVE ZERO TO SCRN-HGB-VALUE
037600         MOVE "N" TO WS-ANEMCLAS-VALID-FLAG.
037700
037800     MOVE SCRN-HGB-VALUE TO WS-ANEMCLAS-HGB-VALUE.
037900     MOVE SCRN-BENEFICIARY-NAME TO WS-ANEMCLAS-BENF-NAME.
038000     CALL "ANEMCLAS" USING WS-ANEMCLAS-PARM-AREA,
038100                            WS-SUBPROGRAM-RETURN-CD.
038200     MOVE WS-ANEMCLAS-CATEGORY TO SCRN-ANEMIA-CATEGORY.
038300 350-EXIT.
038400     EXIT.
038500
038600 400-WRITE-OUTPUT.
038700     MOVE "400-WRITE-OUTPUT" TO PARA-NAME.
038800     WRITE SCRN-OUTPUT-REC-DATA FROM WS-SCRN-OUTPUT-REC.
038900 400-EXIT.
039000     EXIT.
039100
039200******************************************************************
039300*    450-APPLY-FILTERS RUNS THE BENEFICIARY FILTER, THEN (ONLY
039400*    FOR SURVIVORS) THE ANEMIA FILTER, ACCUMULATING STAGE COUNTS
039500*    AND THE PER-CATEGORY TOTALS OF THE FULLY FILTERED SET.
039600******************************************************************
039700 450-APPLY-FILTERS.
039800     MOVE "450-APPLY-FILTERS" TO PARA-NAME.
039900     MOVE "N" TO PASSED-BENF-FILTER-SW.
040000     MOVE "N" TO PASSED-ANEM-FILTER-SW.
040100
040200     MOVE SCRN-BENEFICIARY-NAME TO WS-DECODED-NAME-UC.
040300     INSPECT WS-DECODED-NAME-UC CONVERTING                        063091LK
040400         "abcdefghijklmnopqrstuvwxyz"
040500         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
040600
040700     IF WS-BENF-FILTER-UC = SPACES
040800     OR WS-DECODED-NAME-UC = WS-BENF-FILTER-UC
040900         MOVE "Y" TO PASSED-BENF-FILTER-SW
041000         ADD +1 TO RECORDS-AFTER-BENF-FILTER
041100     ELSE
041200         GO TO 450-EXIT.
041300
041400     MOVE SCRN-ANEMIA-CATEGORY TO WS-CATEGORY-UC.
041500     INSPECT WS-CATEGORY-UC CONVERTING
041600         "abcdefghijklmnopqrstuvwxyz"
041700         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
041800
041900     IF WS-ANEM-FILTER-UC = SPACES
042000     OR WS-CATEGORY-UC = WS-ANEM-FILTER-UC
042100         MOVE "Y" TO PASSED-ANEM-FILTER-SW
042200         ADD +1 TO RECORDS-AFTER-ANEM-FILTER
042300         PERFORM 460-TABULATE-CATEGORY THRU 460-EXIT.
042400
042500 450-EXIT.
042600     EXIT.
042700
042800******************************************************************
042900*    460-TABULATE-CATEGORY ADDS ONE TO THE MATCHING ROW OF THE
043000*    CATEGORY-COUNT TABLE AND MARKS THE CATEGORY AS SEEN, FOR
043100*    THE CONSISTENCY CHECK AT END OF RUN.
043200******************************************************************
043300 460-TABULATE-CATEGORY.
043400     SET WS-CAT-IDX TO 1.
043500     SEARCH WS-CAT-NAME-TAB VARYING WS-CAT-IDX
043600         AT END
043700             MOVE SCRN-ANEMIA-CATEGORY TO EXPECTED-VAL
043800             MOVE "UNKNOWN CATEGORY FROM ANEMCLAS" TO ABEND-REASON
043900             GO TO 1000-ABEND-RTN
044000         WHEN WS-CAT-NAME-TAB (WS-CAT-IDX) = SCRN-ANEMIA-CATEGORY
044100             ADD 1 TO WS-CAT-COUNT-TAB (WS-CAT-IDX)
044200             MOVE "Y" TO WS-DISTINCT-CAT-SEEN-SW (WS-CAT-IDX:1)
044300     END-SEARCH.
044400 460-EXIT.
044500     EXIT.
044600
044700 700-PRINT-SUMMARY-REPORT.
044800     MOVE "700-PRINT-SUMMARY-REPORT" TO PARA-NAME.
044900     MOVE SPACES TO WS-RPT-TITLE-LINE.
045000     MOVE "ANEMIA SCREENING SUMMARY" TO RPT-TITLE-TEXT.
045100     WRITE SUMMARY-RPT-REC-DATA FROM WS-RPT-TITLE-LINE.
045200
045300     MOVE SPACES TO WS-RPT-COUNT-LINE.
045400     MOVE "TOTAL RECORDS READ:" TO RPT-COUNT-LABEL.
045500     MOVE RECORDS-READ TO RPT-COUNT-VALUE.
045600     WRITE SUMMARY-RPT-REC-DATA FROM WS-RPT-COUNT-LINE.
045700
045800     MOVE SPACES TO WS-RPT-COUNT-LINE.
045900     MOVE "AFTER BENEFICIARY FILTER:" TO RPT-COUNT-LABEL.
046000     MOVE RECORDS-AFTER-BENF-FILTER TO RPT-COUNT-VALUE.
046100     WRITE SUMMARY-RPT-REC-DATA FROM WS-RPT-COUNT-LINE.
046200
046300     MOVE SPACES TO WS-RPT-COUNT-LINE.
046400     MOVE "AFTER ANEMIA FILTER:" TO RPT-COUNT-LABEL.
046500     MOVE RECORDS-AFTER-ANEM-FILTER TO RPT-COUNT-VALUE.
046600     WRITE SUMMARY-RPT-REC-DATA FROM WS-RPT-COUNT-LINE.
046700
046800     MOVE SPACES TO WS-RPT-TITLE-LINE.
046900     MOVE "CATEGORY COUNTS (FILTERED SET)" TO RPT-TITLE-TEXT.
047000     WRITE SUMMARY-RPT-REC-DATA FROM WS-RPT-TITLE-LINE.
047100
047200     PERFORM 710-PRINT-CATEGORY-LINE THRU 710-EXIT
047300             VARYING WS-CAT-IDX FROM 1 BY 1
047400             UNTIL WS-CAT-IDX > 5.
047500
047600     PERFORM 760-CHECK-CONSISTENCY THRU 760-EXIT.
047700 700-EXIT.
047800     EXIT.
047900
048000 710-PRINT-CATEGORY-LINE.
048100     MOVE SPACES TO WS-RPT-CATEGORY-LINE.
048200     STRING WS-CAT-NAME-TAB (WS-CAT-IDX) DELIMITED BY SPACE
048300            ":" DELIMITED BY SIZE
048400            INTO RPT-CAT-LABEL.
048500     MOVE WS-CAT-COUNT-TAB (WS-CAT-IDX) TO RPT-CAT-VALUE.
048600     WRITE SUMMARY-RPT-REC-DATA FROM WS-RPT-CATEGORY-LINE.
048700 710-EXIT.
048800     EXIT.
048900
049000******************************************************************
049100*    760-CHECK-CONSISTENCY APPLIES THE DP-0734 RULE:  WHEN THE
049200*    ANEMIA FILTER WAS USED, THE FILTERED SET SHOULD SHOW AT
049300*    MOST ONE DISTINCT CATEGORY - MORE THAN ONE MEANS THE FILTER
049400*    MATCH LOGIC OR THE UPSTREAM CLASSIFIER DISAGREE.
049500******************************************************************
049600 760-CHECK-CONSISTENCY.
049700     MOVE ZERO TO WS-DISTINCT-CAT-COUNT.
049800     INSPECT WS-DISTINCT-CAT-SEEN-SW TALLYING
049900             WS-DISTINCT-CAT-COUNT FOR ALL "Y".
050000
050100     MOVE SPACES TO WS-RPT-COUNT-LINE.
050200     MOVE "DISTINCT CATEGORIES IN SET:" TO RPT-COUNT-LABEL.
050300     MOVE WS-DISTINCT-CAT-COUNT TO RPT-COUNT-VALUE.
050400     WRITE SUMMARY-RPT-REC-DATA FROM WS-RPT-COUNT-LINE.
050500
050600     MOVE SPACES TO WS-RPT-CONSISTENCY-LINE.
050700     IF RECORDS-AFTER-ANEM-FILTER = ZERO
050800         MOVE "NO RECORDS MATCH" TO RPT-CONSIST-MSG
050900     ELSE
051000         IF WS-ANEM-FILTER-UC NOT = SPACES
051100         AND WS-DISTINCT-CAT-COUNT > 1                            040390LK
051200             MOVE "FILTER CONSISTENCY FAILED" TO RPT-CONSIST-MSG
051300         ELSE
051400             MOVE "FILTER OK" TO RPT-CONSIST-MSG.
051500     WRITE SUMMARY-RPT-REC-DATA FROM WS-RPT-CONSISTENCY-LINE.
051600 760-EXIT.
051700     EXIT.
051800
051900 800-OPEN-FILES.
052000     MOVE "800-OPEN-FILES" TO PARA-NAME.
052100     OPEN INPUT SCRN-INPUT-FILE, FILTER-PARM-FILE.
052200     OPEN OUTPUT SCRN-OUTPUT-FILE, SUMMARY-RPT-FILE, SYSOUT.
052300 800-EXIT.
052400     EXIT.
052500
052600 850-CLOSE-FILES.
052700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
052800     CLOSE SCRN-INPUT-FILE, FILTER-PARM-FILE,
052900           SCRN-OUTPUT-FILE, SUMMARY-RPT-FILE, SYSOUT.
053000 850-EXIT.
053100     EXIT.
053200
053300 900-READ-SCRN-INPUT.
053400     READ SCRN-INPUT-FILE INTO SCRN-INPUT-REC
053500         AT END MOVE "N" TO MORE-DATA-SW
053600         GO TO 900-EXIT
053700     END-READ.
053800 900-EXIT.
053900     EXIT.
054000
054100 999-CLEANUP.
054200     MOVE "999-CLEANUP" TO PARA-NAME.
054300     PERFORM 700-PRINT-SUMMARY-REPORT THRU 700-EXIT.
054400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
054500
054600     DISPLAY "** RECORDS READ **".
054700     DISPLAY RECORDS-READ.
054800     DISPLAY "** AFTER BENEFICIARY FILTER **".
054900     DISPLAY RECORDS-AFTER-BENF-FILTER.
055000     DISPLAY "** AFTER ANEMIA FILTER **".
055100     DISPLAY RECORDS-AFTER-ANEM-FILTER.
055200
055300     DISPLAY "******** NORMAL END OF JOB SCRNFLTR ********".
055400 999-EXIT.
055500     EXIT.
055600
055700 1000-ABEND-RTN.
055800     WRITE SYSOUT-REC FROM ABEND-REC.
055900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
056000     DISPLAY "*** ABNORMAL END OF JOB - SCRNFLTR ***" UPON CONSOLE.
056100     DIVIDE ZERO-VAL INTO ONE-VAL.
