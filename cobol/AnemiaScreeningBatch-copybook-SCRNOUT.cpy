000100******************************************************************
000200*    COPYBOOK SCRNOUT
000300*    ENRICHED SCREENING RECORD - THE SCRN-INPUT-REC FIELDS
000400*    CARRIED THROUGH UNCHANGED, PLUS THE DECODED BENEFICIARY
000500*    NAME, THE PARSED HEMOGLOBIN VALUE, AND THE ASSIGNED ANEMIA
000600*    CATEGORY.  FIXED 75-BYTE LAYOUT (22 + 40 + 3 + 10).
000700*    FIELD NAMES REPEAT THOSE IN SCRNREC - QUALIFY WITH IN/OF
000800*    WHEN BOTH COPYBOOKS ARE ACTIVE IN THE SAME PROGRAM.
000900******************************************************************
001000 01  WS-SCRN-OUTPUT-REC.
001100     05  SCRN-RECORD-ID              PIC X(10).
001200     05  SCRN-BENEFICIARY-CODE       PIC 9(02).
001300     05  SCRN-HGB-READING            PIC X(06).
001400     05  SCRN-AGE                    PIC 9(03).
001500     05  SCRN-GENDER                 PIC X(01).
001600     05  SCRN-BENEFICIARY-NAME       PIC X(40).
001700     05  SCRN-HGB-VALUE              PIC S9(02)V9.
001800     05  SCRN-ANEMIA-CATEGORY        PIC X(10).
001900         88  SCRN-CAT-INCOMPLETE     VALUE "INCOMPLETE".
002000         88  SCRN-CAT-NORMAL         VALUE "NORMAL".
002100         88  SCRN-CAT-MILD           VALUE "MILD".
002200         88  SCRN-CAT-MODERATE       VALUE "MODERATE".
002300         88  SCRN-CAT-SEVERE         VALUE "SEVERE".
