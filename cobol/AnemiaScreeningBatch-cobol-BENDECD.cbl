000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BENDECD.
000400 AUTHOR. R. OKAFOR.
000500 INSTALLATION. STATE DEPT OF HEALTH - DP CENTER.
000600 DATE-WRITTEN. 04/11/86.
000700 DATE-COMPILED. 04/11/86.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    THIS SUBPROGRAM DECODES A TWO-DIGIT BENEFICIARY-TYPE CODE
001200*    INTO ITS DESCRIPTIVE NAME FOR THE ANEMIA SCREENING BATCH.
001300*    IT IS CALLED ONCE PER INPUT RECORD FROM SCRNFLTR.  CODES
001400*    THAT ARE NOT IN THE TABLE - INCLUDING BLANK OR NON-NUMERIC
001500*    CODES - ARE PASSED BACK UNCHANGED, THEY ARE NOT REJECTED.
001600******************************************************************
001700*    CHANGE LOG
001800*    ----------------------------------------------------------
001900*    DATE      INIT  TICKET    DESCRIPTION
002000*    --------  ----  --------  ------------------------------
002100*    04/11/86  RCO   DP-0412   ORIGINAL CODING - CUT FROM
002200*                              STRLTH SHELL, 6-ROW CODE TABLE.
002300*    09/02/87  RCO   DP-0477   ADDED 88-LEVELS FOR THE TABLE
002400*                              SUBSCRIPT RANGE CHECK.
002500*    02/14/89  LKT   DP-0690   CODE 07 (WOMEN OF REPRODUCTIVE
002600*                              AGE) ADDED PER STATE PROGRAM
002700*                              OFFICE MEMO.
002800*    06/30/91  LKT   DP-0811   CLARIFIED REMARKS - PASS-THROUGH
002900*                              OF UNKNOWN CODES IS INTENTIONAL,
003000*                              NOT AN OMISSION.
003100*    11/19/93  DMF   DP-0955   REDEFINED THE LITERAL TABLE AS A
003200*                              SINGLE FILLER BLOCK SO THE WHOLE
003300*                              TABLE PRINTS ON ONE DUMP LINE.
003400*    01/05/99  DMF   Y2K-0041  Y2K REVIEW - NO DATE FIELDS IN
003500*                              THIS SUBPROGRAM.  NO CHANGE.
003600*    08/22/01  PJS   DP-1203   CODE REVIEW - NO FUNCTIONAL
003700*                              CHANGE, COMMENTS TIDIED.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     CLASS NUMERIC-CODE-DIGIT IS "0" THRU "9".
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900 WORKING-STORAGE SECTION.
005000 01  WS-MISC-FIELDS.
005100     05  WS-TAB-IDX                  PIC 9(02) COMP.
005200     05  WS-TABLE-SIZE               PIC 9(02) COMP VALUE 6.
005300     05  FILLER                      PIC X(04).
005400
005500******************************************************************
005600*    DECODE TABLE - CODE 2-7 TO DESCRIPTIVE NAME.  LOADED AS ONE
005700*    LITERAL BLOCK, THEN REDEFINED AS AN OCCURS TABLE SO THE
005800*    WHOLE TABLE CAN BE DISPLAYED AS A SINGLE FIELD IN A DUMP.
005900******************************************************************
006000 01  WS-BENF-CODE-TABLE-LIT.
006100     05  FILLER  PIC X(42) VALUE
006200         "02PREGNANT WOMEN                         ".
006300     05  FILLER  PIC X(42) VALUE
006400         "03CHILDREN 5-9 MONTHS                    ".
006500     05  FILLER  PIC X(42) VALUE
006600         "04CHILDREN AGED 5-9 YEARS  (60 MONTHS)    ".
006700     05  FILLER  PIC X(42) VALUE
006800         "05ADOLESCENT GIRLS 10-19 YEARS            ".
006900     05  FILLER  PIC X(42) VALUE
007000         "06ADOLESCENT BOYS 10-19 YEARS             ".
007100     05  FILLER  PIC X(42) VALUE
007200         "07WOMEN OF REPRODUCTIVE AGE               ".
007300
007400 01  WS-BENF-CODE-TABLE REDEFINES WS-BENF-CODE-TABLE-LIT.         111993DF
007500     05  WS-BENF-ENTRY OCCURS 6 TIMES
007600                       INDEXED BY WS-BENF-IDX.
007700         10  WS-BENF-CODE-TAB        PIC X(02).
007800         10  WS-BENF-NAME-TAB        PIC X(40).
007900
008000 01  WS-RETURN-CD                    PIC S9(04) COMP VALUE 0.
008100
008200 LINKAGE SECTION.
008300 01  LK-BENF-PARM-AREA.
008400     05  LK-BENF-CODE                PIC X(02).
008500     05  LK-BENF-CODE-NUM REDEFINES
008600         LK-BENF-CODE                PIC 9(02).
008700     05  LK-BENF-NAME                PIC X(40).
008800
008900 01  LK-BENF-FLAT-AREA REDEFINES LK-BENF-PARM-AREA PIC X(42).
009000
009100 PROCEDURE DIVISION USING LK-BENF-CODE, LK-BENF-NAME.
009200
009300 000-HOUSEKEEPING.
009400     MOVE SPACES TO LK-BENF-NAME.
009500     SET WS-BENF-IDX TO 1.
009600
009700 100-DECODE-CODE.
009800     SEARCH WS-BENF-ENTRY VARYING WS-BENF-IDX
009900         AT END
010000             PERFORM 900-PASS-THROUGH THRU 900-EXIT
010100         WHEN WS-BENF-CODE-TAB(WS-BENF-IDX) = LK-BENF-CODE
010200             MOVE WS-BENF-NAME-TAB(WS-BENF-IDX) TO LK-BENF-NAME
010300     END-SEARCH.
010400
010500 100-EXIT.
010600     GO TO 999-RETURN-TO-CALLER.
010700
010800******************************************************************
010900*    900-PASS-THROUGH HANDLES CODES OUTSIDE 02-07, BLANK CODES,
011000*    AND NON-NUMERIC CODES.  THE ORIGINAL TWO BYTES ARE RETURNED
011100*    AS THE NAME, UNCHANGED - THIS IS NOT AN ERROR CONDITION.
011200******************************************************************
011300 900-PASS-THROUGH.
011400     MOVE LK-BENF-CODE TO LK-BENF-NAME (1:2).
011500
011600 900-EXIT.
011700     EXIT.
011800
011900 999-RETURN-TO-CALLER.
012000     MOVE ZERO TO WS-RETURN-CD.
012100     GOBACK.
